000100     select   NkWh-File   assign      NkWh-File-Name                      
000110                          organization line sequential                    
000120                          status       NkWh-Status.                       
