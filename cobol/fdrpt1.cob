000100 fd  Rpt1-File.       * basicStatsOut.csv, hdr + 1 row/house              
000110 01  Rpt1-File-Record        pic x(80).                                   
