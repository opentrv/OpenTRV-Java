000100 fd  Hdd-File.             * Daily HDD, up to 32 bytes/row                
000110 01  Hdd-File-Record         pic x(32).                                   
