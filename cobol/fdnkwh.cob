000100 fd  NkWh-File.           * N-bulk kWh export, up to 128 bytes/row        
000110 01  NkWh-File-Record        pic x(128).                                  
