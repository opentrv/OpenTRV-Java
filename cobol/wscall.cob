000100* 05/01/26 rma - Trimmed to the fields etvdrv actually needs from         
000110*                the standard Northgate calling-data block; Del-          
000120*                Link and sub-function switches dropped as etvdrv         
000130*                is not called from any interactive menu chain.           
000140*                                                                         
000150 01  WS-Calling-Data.                                                     
000160     03  WS-Called              pic x(8).                                 
000170     03  WS-Caller              pic x(8).                                 
000180     03  WS-Term-Code           pic 99.                                   
000190     03  filler                 pic x(1).                                 
