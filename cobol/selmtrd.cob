000100     select   Mtrd-File   assign      Mtrd-File-Name                      
000110                          organization line sequential                    
000120                          status       Mtrd-Status.                       
