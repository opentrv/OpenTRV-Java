000100     select   Rpt2-File   assign      Rpt2-File-Name                      
000110                          organization line sequential                    
000120                          status       Rpt2-Status.                       
