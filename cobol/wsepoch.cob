000100* *******************************************                             
000110*                                          *                              
000120*  Working Storage For UTC Epoch Seconds  *                               
000130*   To Local Calendar Day/Time Conversion *                               
000140*   Default household time zone is UK     *                               
000150*    (Europe/London, GMT/BST)             *                               
000160* *******************************************                             
000170* Used by ab020-Local-Day-Time only.                                      
000180*                                                                         
000190* 08/01/26 rma - Created for ETV batch.                                   
000200* 15/01/26 rma - BST switchover moved off a fixed calendar date -         
000210*                clocks change on the last Sunday in March and            
000220*                October, not the same day number every year, so          
000230*                the day-of-week has to be worked out each time.          
000240*                                                                         
000250 01  EPC-Work-Fields.                                                     
000260     03  EPC-Epoch-Secs         pic 9(10)  comp.                          
000270     03  EPC-Days-Since-Epoch   pic s9(9)  comp.                          
000280     03  EPC-Secs-Of-Day        pic 9(5)   comp.                          
000290     03  EPC-Utc-Hour           pic 99     comp.                          
000300     03  EPC-Utc-Minute         pic 99     comp.                          
000310     03  EPC-Utc-Second         pic 99     comp.                          
000320     03  EPC-Era                pic s9(9)  comp.                          
000330     03  EPC-Doe                pic 9(9)   comp.                          
000340     03  EPC-Yoe                pic 9(9)   comp.                          
000350     03  EPC-Doy                pic 9(9)   comp.                          
000360     03  EPC-Mp                 pic 9(9)   comp.                          
000370     03  EPC-Is-Bst-Sw          pic x.                                    
000380         88  EPC-Is-Bst             value "Y".                            
000390         88  EPC-Is-Gmt             value "N".                            
000400     03  EPC-Local-Offset-Mins  pic s9(3) comp.                           
000410     03  EPC-Local-Total-Mins   pic s9(6) comp.                           
000420     03  EPC-Local-Hour         pic 99    comp.                           
000430     03  EPC-Local-Minute       pic 99    comp.                           
000440     03  EPC-Local-Day-Key      pic 9(8)  comp.                           
000450     03  EPC-Day-Carry          pic s9(3) comp.                           
000460     03  filler                 pic x(1).                                 
000470*                                                                         
000480* Civil (year/month/day) view of a days-since-epoch value, and its        
000490*  packed YYYYMMDD alternate view - same shape the shop already           
000500*  uses for WS-Temp-Date / WS-Temp-Date9 in the print programs.           
000510*                                                                         
000520 01  EPC-Civil-Date.                                                      
000530     03  EPC-Cd-Year            pic 9(4).                                 
000540     03  EPC-Cd-Month           pic 99.                                   
000550     03  EPC-Cd-Day             pic 99.                                   
000560 01  EPC-Civil-Date9 redefines EPC-Civil-Date                             
000570                                pic 9(8).                                 
000580*                                                                         
000590* Same shape again, used only while locating the last Sunday of           
000600*  March / October for the BST switchover test.                           
000610*                                                                         
000620 01  EPC-Dst-Work-Date.                                                   
000630     03  EPC-Dw-Year            pic 9(4).                                 
000640     03  EPC-Dw-Month           pic 99.                                   
000650     03  EPC-Dw-Day             pic 99.                                   
000660 01  EPC-Dst-Work-Date9 redefines EPC-Dst-Work-Date                       
000670                                pic 9(8).                                 
000680*                                                                         
000690* Zeller's-congruence scratch fields for the last-Sunday search -         
000700*  century (J), year-of-century (K) and the 13(m+1)/5 month term.         
000710*                                                                         
000720 01  EPC-Dst-Extra-Fields.                                                
000730     03  EPC-Dst-Century        pic 9(2)   comp.                          
000740     03  EPC-Dst-Yoc            pic 9(2)   comp.                          
000750     03  EPC-Dst-Mterm          pic 9(2)   comp.                          
000760     03  EPC-Dst-Raw-Dow        pic 9(4)   comp.                          
000770     03  EPC-Dst-Dow            pic 9      comp.                          
000780     03  EPC-Dst-Last-Sunday    pic 99     comp.                          
000790     03  filler                 pic x(1).                                 
