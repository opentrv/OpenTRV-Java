000100* *******************************************                             
000110*                                          *                              
000120*  Record Definition For Per-Household    *                               
000130*      ETV Result (one row of report)     *                               
000140*      Uses RES-House-Id as key           *                               
000150* *******************************************                             
000160*                                                                         
000170* 06/01/26 rma - Created for ETV batch.                                   
000180* 10/01/26 rma - Added Efficacy fields for status-segmented use.          
000190*                                                                         
000200 01  RES-Result-Record.                                                   
000210     03  RES-House-Id           pic x(9).                                 
000220     03  RES-Metrics-Present    pic x.                                    
000230         88  RES-Metrics-Are-Present    value "Y".                        
000240         88  RES-Metrics-Not-Present    value "N".                        
000250     03  RES-Slope              pic s9(5)v9(4) comp-3.                    
000260     03  RES-Baseload           pic s9(5)v9(4) comp-3.                    
000270     03  RES-Rsquared           pic s9(1)v9(4) comp-3.                    
000280     03  RES-Day-Count          pic 9(5)   comp.                          
000290     03  RES-Efficacy           pic s9(3)v9(4) comp-3.                    
000300     03  RES-Efficacy-Present   pic x.                                    
000310         88  RES-Efficacy-Is-Present    value "Y".                        
000320         88  RES-Efficacy-Not-Present   value "N".                        
000330     03  filler                 pic x(4).                                 
000340*                                                                         
000350* All-households result table, built by aa000/ae000, sorted by            
000360*  ah000, rendered by ai000.                                              
000370*                                                                         
000380 01  RES-Result-Table.                                                    
000390     03  RES-Result-Count       pic 9(5)   comp.                          
000400     03  RES-Result-Entry       occurs 2000 times                         
000410                                 indexed by RES-Ix.                       
000420         05  RES-T-House-Id           pic x(9).                           
000430         05  RES-T-Metrics-Present    pic x.                              
000440         05  RES-T-Slope              pic s9(5)v9(4) comp-3.              
000450         05  RES-T-Baseload           pic s9(5)v9(4) comp-3.              
000460         05  RES-T-Rsquared           pic s9(1)v9(4) comp-3.              
000470         05  RES-T-Day-Count          pic 9(5)   comp.                    
000480         05  RES-T-Efficacy           pic s9(3)v9(4) comp-3.              
000490         05  RES-T-Efficacy-Present   pic x.                              
000500     03  filler                 pic x(1).                                 
000510*                                                                         
000520* One rendered CSV detail line for basicStatsOut.csv.                     
000530*                                                                         
000540 01  RES-Csv-Line.                                                        
000550     03  RES-Csv-Text           pic x(80).                                
000560     03  filler                 pic x(1).                                 
000570*                                                                         
000580* Working fields for the OLS regression sub-step (ag000), used by         
000590*  the "ALL", Enabled and Disabled passes - carried in COMP-3 with        
000600*  4+ decimal places per the ETV batch's rounding rule.                   
000610*                                                                         
000620 01  RES-Regr-Work.                                                       
000630     03  RGW-N                  pic 9(5)   comp.                          
000640     03  RGW-Sum-X              pic s9(9)v9(4) comp-3.                    
000650     03  RGW-Sum-Y              pic s9(9)v9(4) comp-3.                    
000660     03  RGW-Sum-Xy             pic s9(9)v9(4) comp-3.                    
000670     03  RGW-Sum-Xx             pic s9(9)v9(4) comp-3.                    
000680     03  RGW-Sum-Yy             pic s9(9)v9(4) comp-3.                    
000690     03  RGW-Denom              pic s9(9)v9(4) comp-3.                    
000700     03  RGW-Slope              pic s9(9)v9(4) comp-3.                    
000710     03  RGW-Intercept          pic s9(9)v9(4) comp-3.                    
000720     03  RGW-Rsquared           pic s9(9)v9(4) comp-3.                    
000730     03  RGW-Computable-Sw      pic x.                                    
000740         88  RGW-Is-Computable      value "Y".                            
000750         88  RGW-Not-Computable     value "N".                            
000760     03  filler                 pic x(1).                                 
