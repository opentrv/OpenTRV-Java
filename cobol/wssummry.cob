000100* *******************************************                             
000110*                                          *                              
000120*  Record Definition For Cross-Household  *                               
000130*       Summary Statistics (one row)      *                               
000140* *******************************************                             
000150*                                                                         
000160* 07/01/26 rma - Created for ETV batch.                                   
000170*                                                                         
000180 01  SUM-Summary-Record.                                                  
000190     03  SUM-All-Households     pic 9(5)   comp.                          
000200     03  SUM-Final-Households   pic 9(5)   comp.                          
000210     03  SUM-Normal-Day-Count   pic 9(7)   comp.                          
000220     03  SUM-Rsq-Mean           pic s9(1)v9(4) comp-3.                    
000230     03  SUM-Rsq-Sd             pic s9(1)v9(4) comp-3.                    
000240     03  SUM-Slope-Mean         pic s9(5)v9(4) comp-3.                    
000250     03  SUM-Slope-Sd           pic s9(5)v9(4) comp-3.                    
000260     03  SUM-Efficacy-Mean      pic s9(3)v9(4) comp-3.                    
000270     03  SUM-Efficacy-Sd        pic s9(3)v9(4) comp-3.                    
000280     03  filler                 pic x(4).                                 
000290*                                                                         
000300* One rendered CSV line for the summary report.                           
000310*                                                                         
000320 01  SUM-Csv-Line.                                                        
000330     03  SUM-Csv-Text           pic x(96).                                
000340     03  filler                 pic x(1).                                 
000350*                                                                         
000360* Accumulator block for aj000 - Rsq, Slope and Efficacy each keep         
000370*  their own running sum and sum-of-squares, summed individually          
000380*  by name in aj005/aj010 (three houses' worth of maths, but each         
000390*  one different enough - Efficacy has its own N - that a shared          
000400*  loop bought nothing but an extra layer of indirection).                
000410*                                                                         
000420 01  SUM-Accum-Block.                                                     
000430     03  SUM-Accum-Rsq-Sum       pic s9(9)v9(4) comp-3.                   
000440     03  SUM-Accum-Slope-Sum     pic s9(9)v9(4) comp-3.                   
000450     03  SUM-Accum-Efficacy-Sum  pic s9(9)v9(4) comp-3.                   
000460     03  SUM-Accum-Rsq-Sumsq     pic s9(9)v9(4) comp-3.                   
000470     03  SUM-Accum-Slope-Sumsq   pic s9(9)v9(4) comp-3.                   
000480     03  SUM-Accum-Efficacy-Sumsq pic s9(9)v9(4) comp-3.                  
000490     03  SUM-Efficacy-N          pic 9(5)   comp.                         
000500     03  filler                  pic x(1).                                
