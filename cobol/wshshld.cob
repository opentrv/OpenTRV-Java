000100* *******************************************                             
000110*                                          *                              
000120*  Record Definition For Household Input  *                               
000130*   (derived, in memory - one per house,  *                               
000140*    joined kWh + HDD + status series)    *                               
000150*      Uses HSH-House-Id as key           *                               
000160* *******************************************                             
000170* Table size see HSH-Day-Entry occurs below.                              
000180*                                                                         
000190* 05/01/26 rma - Created for ETV batch.                                   
000200* 09/01/26 rma - Added HSH-Day-Status for enabled/disabled split.         
000210*                                                                         
000220 01  HSH-Household-Record.                                                
000230     03  HSH-House-Id           pic x(9).                                 
000240     03  HSH-Day-Count          pic 9(5)   comp.                          
000250     03  HSH-Day-Entry          occurs 400 times                          
000260                                 indexed by HSH-Day-Ix.                   
000270         05  HSH-Day-Date       pic 9(8)   comp.                          
000280         05  HSH-Day-Kwh        pic s9(7)v99 comp-3.                      
000290         05  HSH-Day-Hdd        pic s9(3)v99 comp-3.                      
000300         05  HSH-Day-Status     pic x.                                    
000310             88  HSH-Status-Enabled     value "E".                        
000320             88  HSH-Status-Disabled    value "D".                        
000330             88  HSH-Status-Dontuse     value "U".                        
000340     03  filler                 pic x(1).                                 
