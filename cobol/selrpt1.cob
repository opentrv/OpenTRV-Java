000100     select   Rpt1-File   assign      Rpt1-File-Name                      
000110                          organization line sequential                    
000120                          status       Rpt1-Status.                       
