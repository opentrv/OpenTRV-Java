000100* *******************************************                             
000110*                                          *                              
000120*  Record Definition For Generic Meter    *                               
000130*   Reading CSV (dashed/slashed date,     *                               
000140*   cumulative or interval mode)          *                               
000150* *******************************************                             
000160* Row size 40 bytes max (comma text, variable).  Not one of this          
000170*  driver's own three input files - see al000's own banner for            
000180*  why the paragraphs below are carried but not yet called.               
000190*                                                                         
000200* 20/01/26 rma - Created; kept ready for the day a generic-meter          
000210*                source (rather than N-bulk) is wired in.                 
000220*                                                                         
000230 01  MTR-Input-Record.                                                    
000240     03  MTR-Row-Date-Txt       pic x(10).                                
000250     03  filler                 pic x(1).                                 
000260     03  MTR-Row-Value-Txt      pic x(15).                                
000270     03  filler                 pic x(3).                                 
000280*                                                                         
000290* Date/value work table, built by al005, sorted by al008, walked          
000300*  by al011/al013 - one entry per distinct date seen, last write          
000310*  wins on a duplicate key exactly as MeterReadingsExtractor              
000320*  requires.                                                              
000330*                                                                         
000340 01  MTR-Table.                                                           
000350     03  MTR-Count              pic 9(5)   comp.                          
000360     03  MTR-Entry              occurs 400 times                          
000370                                indexed by MTR-Ix.                        
000380         05  MTR-Entry-Date     pic 9(8)   comp.                          
000390         05  MTR-Entry-Value    pic s9(9)v999 comp-3.                     
000400     03  MTR-Mode-Sw            pic x.                                    
000410         88  MTR-Cumulative         value "C".                            
000420         88  MTR-Non-Cumulative     value "N".                            
000430     03  filler                 pic x(1).                                 
000440*                                                                         
000450* Bubble-sort work fields for al008 - MTR-Table is small enough           
000460*  (400 rows max) that an in-line exchange sort beats standing            
000470*  up a whole SD/SORT file just to put it in date order.                  
000480*                                                                         
000490 01  MTR-Sort-Work.                                                       
000500     03  MTR-Swap-Date          pic 9(8)   comp.                          
000510     03  MTR-Swap-Value         pic s9(9)v999 comp-3.                     
000520     03  MTR-Sort-Pass          pic 9(5)   comp.                          
000530     03  MTR-Sort-Swapped-Sw    pic x.                                    
000540         88  MTR-Sort-Swapped       value "Y".                            
000550         88  MTR-Sort-Not-Swapped   value "N".                            
000560     03  filler                 pic x(1).                                 
000570*                                                                         
000580* Meter row parse work area - column 1 is checked positionally            
000590*  (length, dash/slash at posns 5 and 8) rather than by UNSTRING          
000600*  delimiter scan, since the separator can be either character;           
000610*  column 2 is a plain UNSTRING split on the decimal point same           
000620*  as everywhere else in this program, but carried to 3 places            
000630*  here instead of 2 (a raw meter export reads finer than a kWh           
000640*  or HDD figure ever needs to).                                          
000650*                                                                         
000660 01  MRD-Parse-Work.                                                      
000670     03  MRD-Raw-Date           pic x(10).                                
000680     03  MRD-Value-Txt          pic x(15).                                
000690     03  MRD-Key-Txt            pic x(8).                                 
000700     03  MRD-Key                pic 9(8)   comp.                          
000710     03  MRD-Whole-Part         pic 9(9).                                 
000720     03  MRD-Frac-Part          pic 999.                                  
000730     03  MRD-Value              pic s9(9)v999 comp-3.                     
000740     03  MRD-Date-Ok-Sw         pic x.                                    
000750         88  MRD-Date-Ok            value "Y".                            
000760         88  MRD-Date-Not-Ok        value "N".                            
000770     03  MRD-Value-Ok-Sw        pic x.                                    
000780         88  MRD-Value-Ok           value "Y".                            
000790         88  MRD-Value-Not-Ok       value "N".                            
000800     03  filler                 pic x(1).                                 
