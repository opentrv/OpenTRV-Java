000100     select   Sort-Work-File                                              
000110                          assign      "SORTWK1".                          
