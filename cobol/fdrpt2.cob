000100 fd  Rpt2-File.             * Optional cross-household summary csv        
000110 01  Rpt2-File-Record        pic x(96).                                   
