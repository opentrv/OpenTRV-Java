000100*****************************************************************         
000110*  Household fuel-use / heating-degree-day regression batch     *         
000120*  Reads a multi-house meter export and a shared daily heating  *         
000130*  degree day file, derives daily fuel use per house from the   *         
000140*  cumulative meter readings, regresses fuel use on degree days *         
000150*  and reports slope, baseload and fit for every house found.   *         
000160*****************************************************************         
000170*                                                                         
000180 identification          division.                                        
000190*================================                                         
000200*                                                                         
000210      program-id.       etvdrv.                                           
000220*                                                                         
000230*    Author.           R M Aldous.                                        
000240*    Installation.     Northgate Energy Services.                         
000250*    Date-Written.     14/06/1991.                                        
000260*    Date-Compiled.                                                       
000270*    Security.         Copyright (C) 1991 - 2026 & later,                 
000280*                      Northgate Energy Services.                         
000290*                      Distributed under the GNU General Public           
000300*                      License. See the file COPYING for details.         
000310*                                                                         
000320*    Remarks.          Batch job to read a house-by-house meter           
000330*                      export (N-Bulk-KWH format) and the shared          
000340*                      daily heating degree day file, derive one          
000350*                      whole local day of fuel use per house from         
000360*                      consecutive near-midnight cumulative meter         
000370*                      readings, then regress fuel use against            
000380*                      degree days for each house to get a slope          
000390*                      (fuel per degree day), a baseload and a            
000400*                      fit (R squared).  Where a house carries a          
000410*                      before/after operating-status marker the           
000420*                      job regresses the enabled and disabled             
000430*                      periods separately and reports the ratio           
000440*                      of the two slopes as an efficacy figure.           
000450*                                                                         
000460*            Call proc: etvdrv arg1 arg2                                  
000470*                       Where arg1 = input directory, must hold           
000480*                             NkWh.csv and HDD.csv                        
000490*                             arg2 = output directory, must exist,        
000500*                             report basicStatsOut.csv is written         
000510*                             there                                       
000520*                                                                         
000530*    Version.          See Prog-Name in Ws.                               
000540*    Called Modules.   None.                                              
000550*    Files used :      NkWh.csv, HDD.csv (input), basicStatsOut.          
000560*                      csv and summaryStatsOut.csv (output),              
000570*                      Sort-Work-File.                                    
000580*    Program specific: EV001 thru EV012.                                  
000590*                                                                         
000600* Changes:                                                                
000610* 14/06/1991 rma - 1.0.0 Created - degree day regression for the          
000620*                        gas standing-charge review.                      
000630* 02/11/1991 rma -     1 Fixed carried-start value not cleared            
000640*                        when a house has no reading near midnt.          
000650* 22/01/1992 rma -     2 Added baseload column to main report -           
000660*                        requested by J Hallet, Estimating.               
000670* 19/08/1993 djp -     3 Duplicate device time now a warning not          
000680*                        an abend - export tool sometimes repeats         
000690*                        the last row of a batch.                         
000700* 09/03/1998 djp -     4 Y2K readiness - day keys already carry a         
000710*                        four digit year, no change needed, but           
000720*                        checked and dated as reviewed.                   
000730* 17/07/1999 djp -     5 Confirmed clean for century rollover.            
000740* 04/05/2004 rma -     6 Added enabled/disabled split and efficacy        
000750*                        ratio for the cavity wall trial houses.          
000760* 11/09/2009 mkw -     7 Cross house summary report added - mean          
000770*                        and population SD of slope, fit and              
000780*                        efficacy over housed with a usable fit.          
000790* 05/01/2026 mkw -     8 Reworked file handling to the current            
000800*                        selxxx/fdxxx copybook split and moved the        
000810*                        sort of the result file to a proper SORT         
000820*                        verb rather than the old table shuffle.          
000830* 10/08/2026 mkw -     9 Fixed HDD.csv date column parsed with the        
000840*                        meter csv dashed date rule by mistake -          
000850*                        table was staying empty on every run.            
000860*                        Added the household count sanity check           
000870*                        below the summary was supposed to have           
000880*                        all along.                                       
000890* 10/08/2026 rma -    10 Carried the generic meter csv reader             
000900*                        (al000-al014/zz140) in full - dashed             
000910*                        date check, last-write-wins table,               
000920*                        non-cumulative mode and the monotonic            
000930*                        reading check - ready for the day a              
000940*                        source other than N-Bulk is on the job.          
000950*                        Not called from aa000 yet, same as the           
000960*                        status filter below.                             
000970*                                                                         
000980*************************************************************             
000990* Copyright Notice.                                                       
001000* ****************                                                        
001010*                                                                         
001020* This notice supersedes all prior copyright notices & was                
001030* updated 2024-04-16.                                                     
001040*                                                                         
001050* This program is part of the Northgate Energy Services degree            
001060* day billing suite and is Copyright (c) Northgate Energy                 
001070* Services. 1991-2026 and later.                                          
001080*                                                                         
001090* This program is now free software; you can redistribute it              
001100* and/or modify it under the terms listed here and of the GNU             
001110* General Public License as published by the Free Software                
001120* Foundation; version 3 and later as revised for PERSONAL USAGE           
001130* ONLY and that includes for use within a business but EXCLUDES           
001140* repackaging or for Resale, Rental or Hire in ANY way.                   
001150*                                                                         
001160* ETVDRV is distributed in the hope that it will be useful, but           
001170* WITHOUT ANY WARRANTY; without even the implied warranty of              
001180* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
001190*                                                                         
001200* You should have received a copy of the GNU General Public               
001210* License along with ETVDRV; see the file COPYING.                        
001220*                                                                         
001230*************************************************************             
001240*                                                                         
001250 environment             division.                                        
001260*================================                                         
001270*                                                                         
001280 configuration           section.                                         
001290 special-names.                                                           
001300     class    Ws-Digit  is "0" thru "9"                                   
001310     c01      is Top-Of-Form.                                             
001320*                                                                         
001330 input-output            section.                                         
001340 file-control.                                                            
001350     copy "selnkwh.cob".                                                  
001360     copy "selhdd.cob".                                                   
001370     copy "selrpt1.cob".                                                  
001380     copy "selrpt2.cob".                                                  
001390     copy "selsort.cob".                                                  
001400     copy "selmtrd.cob".                                                  
001410*                                                                         
001420 data                    division.                                        
001430*================================                                         
001440*                                                                         
001450 file section.                                                            
001460*                                                                         
001470     copy "fdnkwh.cob".                                                   
001480     copy "fdhdd.cob".                                                    
001490     copy "fdrpt1.cob".                                                   
001500     copy "fdrpt2.cob".                                                   
001510     copy "sdsort.cob".                                                   
001520     copy "fdmtrd.cob".                                                   
001530*                                                                         
001540 working-storage section.                                                 
001550*-----------------------                                                  
001560 77  Prog-Name               pic x(19)                                    
001570                              value "etvdrv       v1.0.8".                
001580*                                                                         
001590 01  WS-Calling-Args.                                                     
001600     03  Arg1                pic x(64) value spaces.                      
001610     03  Arg2                pic x(64) value spaces.                      
001620*                                                                         
001630 01  WS-File-Names.                                                       
001640     03  NkWh-File-Name      pic x(80).                                   
001650     03  Hdd-File-Name       pic x(80).                                   
001660     03  Rpt1-File-Name      pic x(80).                                   
001670     03  Rpt2-File-Name      pic x(80).                                   
001680     03  Mtrd-File-Name      pic x(80).                                   
001690*                                                                         
001700 01  WS-Statuses.                                                         
001710     03  NkWh-Status         pic xx     value zero.                       
001720     03  Hdd-Status          pic xx     value zero.                       
001730     03  Rpt1-Status         pic xx     value zero.                       
001740     03  Rpt2-Status         pic xx     value zero.                       
001750     03  Mtrd-Status         pic xx     value zero.                       
001760*                                                                         
001770 01  WS-Switches.                                                         
001780     03  WS-Args-Ok-Sw       pic x      value "Y".                        
001790         88  WS-Args-Ok          value "Y".                               
001800         88  WS-Args-Bad         value "N".                               
001810     03  WS-Header-Sw        pic x      value "Y".                        
001820         88  WS-Is-Header        value "Y".                               
001830         88  WS-Not-Header       value "N".                               
001840     03  WS-Status-Avail-Sw  pic x      value "N".                        
001850         88  WS-Status-Avail     value "Y".                               
001860         88  WS-Status-Not-Avail value "N".                               
001870     03  WS-Nkwh-Eof-Sw      pic x      value "N".                        
001880         88  WS-Nkwh-Eof         value "Y".                               
001890         88  WS-Nkwh-Not-Eof     value "N".                               
001900     03  WS-Hdd-Eof-Sw       pic x      value "N".                        
001910         88  WS-Hdd-Eof          value "Y".                               
001920         88  WS-Hdd-Not-Eof      value "N".                               
001930     03  WS-Sort-Eof-Sw      pic x      value "N".                        
001940         88  WS-Sort-Eof         value "Y".                               
001950         88  WS-Sort-Not-Eof     value "N".                               
001960     03  MTR-Eof-Sw          pic x      value "N".                        
001970         88  MTR-Eof             value "Y".                               
001980         88  MTR-Not-Eof         value "N".                               
001990*                                                                         
002000* Working table used by both af000 (status filter) and ae000's            
002010*  own no-filter pass - holds subscripts into HSH-Day-Entry that          
002020*  are to be summed by ag000 for the regression currently wanted.         
002030*                                                                         
002040 01  WS-Filt-Work.                                                        
002050     03  WS-Filt-Count       pic 9(5)   comp.                             
002060     03  WS-Filt-Entry       pic 9(5)   comp                              
002070                              occurs 400 times                            
002080                              indexed by WS-Filt-Ix.                      
002090     03  filler              pic x(1).                                    
002100*                                                                         
002110 01  WS-Loop-Fields.                                                      
002120     03  WS-Target-House     pic 9(9)   comp.                             
002130     03  WS-Filter-Status    pic x.                                       
002140     03  WS-Recs-Read        binary-short value zero.                     
002150     03  WS-Recs-Rep-1       pic zz,zz9.                                  
002160     03  WS-Rslope           pic s9(9)v9(4) comp-3.                       
002170     03  WS-Eslope           pic s9(9)v9(4) comp-3.                       
002180*                                                                         
002190* Parsed working copy of one N-Bulk-Kwh csv column set, filled by         
002200*  zz080-Split-Nkwh-Row before every use of a row's fields.               
002210*                                                                         
002220 01  WS-Nkwh-Cols.                                                        
002230     03  WSN-House-Txt       pic x(9).                                    
002240     03  WSN-Received-Txt    pic x(10).                                   
002250     03  WSN-Device-Txt      pic x(10).                                   
002260     03  WSN-Energy-Txt      pic x(10).                                   
002270     03  WSN-Temp-Txt        pic x(4).                                    
002280*                                                                         
002290* Whole/fraction split for the two decimal csv columns (energy,           
002300*  HDD) - a plain MOVE of alphanumeric text carrying a decimal            
002310*  point into a numeric field does not interpret the point, so            
002320*  each value is unstrung on "." and recombined by COMPUTE.               
002330*                                                                         
002340 01  WS-Decimal-Split.                                                    
002350     03  WS-Whole-Part       pic 9(7).                                    
002360     03  WS-Frac-Part        pic 99.                                      
002370*                                                                         
002380* Edited display fields used only to build the two csv reports -          
002390*  zero suppressed, sign floating, so a report row reads cleanly.         
002400*                                                                         
002410 01  WS-Print-Fields.                                                     
002420     03  RES-Print-Slope     pic -(4)9.9999.                              
002430     03  RES-Print-Base      pic -(4)9.9999.                              
002440     03  RES-Print-Rsq       pic -9.9999.                                 
002450     03  RES-Print-N         pic zzzz9.                                   
002460     03  RES-Print-Eff       pic -(2)9.9999.                              
002470     03  SUM-Print-Aall      pic zzzz9.                                   
002480     03  SUM-Print-Final     pic zzzz9.                                   
002490     03  SUM-Print-Days      pic zzzzzz9.                                 
002500     03  SUM-Print-Rsqm      pic -9.9999.                                 
002510     03  SUM-Print-Rsqs      pic -9.9999.                                 
002520     03  SUM-Print-Slom      pic -(4)9.9999.                              
002530     03  SUM-Print-Slos      pic -(4)9.9999.                              
002540     03  SUM-Print-Effm      pic -(2)9.9999.                              
002550     03  SUM-Print-Effs      pic -(2)9.9999.                              
002560*                                                                         
002570 01  Error-Messages.                                                      
002580     03  EV001    pic x(53) value                                         
002590         "EV001 Aborting - input & output directory required".            
002600     03  EV002    pic x(40) value                                         
002610         "EV002 Cannot open input file - NkWh.csv".                       
002620     03  EV003    pic x(39) value                                         
002630         "EV003 Cannot open input file - HDD.csv".                        
002640     03  EV004    pic x(44) value                                         
002650         "EV004 Cannot create basicStatsOut.csv report".                  
002660     03  EV005    pic x(46) value                                         
002670         "EV005 Cannot create summaryStatsOut.csv report".                
002680     03  EV006    pic x(46) value                                         
002690         "EV006 Warning - device time repeat, row skip".                  
002700     03  EV007    pic x(50) value                                         
002710         "EV007 Device time gone backwards - house aborted".              
002720     03  EV008    pic x(53) value                                         
002730         "EV008 Warning - efficacy skipped, side not usable".             
002740     03  EV009    pic x(35) value                                         
002750         "EV009 Completed - houses reported ".                            
002760     03  EV010    pic x(52) value                                         
002770         "EV010 Aborting - household count/result mismatch".              
002780     03  EV011    pic x(53) value                                         
002790         "EV011 Aborting - meter reading unparseable/negative".           
002800     03  EV012    pic x(48) value                                         
002810         "EV012 Aborting - meter reading goes backwards".                 
002820*                                                                         
002830     copy "wscall.cob".                                                   
002840     copy "wsnbulk.cob".                                                  
002850     copy "wshddtbl.cob".                                                 
002860     copy "wshshld.cob".                                                  
002870     copy "wsresult.cob".                                                 
002880     copy "wssummry.cob".                                                 
002890     copy "wsepoch.cob".                                                  
002900     copy "wsmtrd.cob".                                                   
002910*                                                                         
002920 procedure division chaining Arg1                                         
002930                              Arg2.                                       
002940*                                                                         
002950 aa000-Main                  section.                                     
002960***********************************                                       
002970* Overall control - open the two input files, build the house             
002980*  list and the shared degree day table, compute one result per           
002990*  house, sort and print the main report, then the summary.               
003000*                                                                         
003010     move     zero to WS-Term-Code.                                       
003020     if       Arg1 = spaces or Arg2 = spaces                              
003030              display  EV001                                              
003040              move     1 to WS-Term-Code                                  
003050              goback   returning 1                                        
003060     end-if.                                                              
003070*                                                                         
003080     move     spaces to NkWh-File-Name Hdd-File-Name                      
003090                         Rpt1-File-Name Rpt2-File-Name.                   
003100     string   Arg1 delimited by space "/NkWh.csv" delimited               
003110                    by size into NkWh-File-Name.                          
003120     string   Arg1 delimited by space "/HDD.csv"  delimited               
003130                    by size into Hdd-File-Name.                           
003140     string   Arg2 delimited by space "/basicStatsOut.csv"                
003150                    delimited by size into Rpt1-File-Name.                
003160     string   Arg2 delimited by space "/summaryStatsOut.csv"              
003170                    delimited by size into Rpt2-File-Name.                
003180*                                                                         
003190     perform  aa010-Open-Etv-Files.                                       
003200     perform  ab000-Extract-Ids.                                          
003210     perform  ac000-Load-Hdd-Table.                                       
003220*                                                                         
003230     move     zero to RES-Result-Count SUM-All-Households                 
003240                       SUM-Final-Households.                              
003250     perform  aa005-Compute-One-House                                     
003260              varying  NKW-Id-Ix from 1 by 1                              
003270              until    NKW-Id-Ix > NKW-Id-Count.                          
003280*                                                                         
003290     perform  ah000-Sort-Results.                                         
003300     perform  ai000-Write-Main-Report.                                    
003310     perform  aj000-Compute-Summary.                                      
003320     perform  ak000-Write-Summary-Report.                                 
003330*                                                                         
003340     close    NkWh-File Hdd-File Rpt1-File Rpt2-File.                     
003350     move     RES-Result-Count to WS-Recs-Rep-1.                          
003360     display  EV009 WS-Recs-Rep-1.                                        
003370     goback   returning zero.                                             
003380*                                                                         
003390 aa000-Exit.  exit section.                                               
003400*                                                                         
003410 aa005-Compute-One-House     section.                                     
003420*************************************                                     
003430* Body of the per-house main loop - one call per distinct house           
003440*  number in NKW-Id-Table, appending its result to RES-Result-            
003450*  Table (BATCH FLOW steps 3 & 4).                                        
003460*                                                                         
003470     move     NKW-Id-Entry (NKW-Id-Ix) to WS-Target-House.                
003480     add      1 to SUM-All-Households.                                    
003490     perform  ad000-Join-Household.                                       
003500     perform  ae000-Compute-Household.                                    
003510     set      RES-Ix to RES-Result-Count.                                 
003520     add      1 to RES-Ix RES-Result-Count.                               
003530     move     RES-House-Id         to RES-T-House-Id (RES-Ix).            
003540     move     RES-Metrics-Present  to                                     
003550              RES-T-Metrics-Present (RES-Ix).                             
003560     move     RES-Slope            to RES-T-Slope (RES-Ix).               
003570     move     RES-Baseload         to RES-T-Baseload (RES-Ix).            
003580     move     RES-Rsquared         to RES-T-Rsquared (RES-Ix).            
003590     move     RES-Day-Count        to RES-T-Day-Count (RES-Ix).           
003600     move     RES-Efficacy         to RES-T-Efficacy (RES-Ix).            
003610     move     RES-Efficacy-Present to                                     
003620              RES-T-Efficacy-Present (RES-Ix).                            
003630*                                                                         
003640 aa005-Exit.  exit section.                                               
003650*                                                                         
003660 aa010-Open-Etv-Files        section.                                     
003670*************************************                                     
003680* Open all four data sets used by this run - two input, two out.          
003690*                                                                         
003700     open     input NkWh-File.                                            
003710     if       NkWh-Status not = "00"                                      
003720              display  EV002 NkWh-Status                                  
003730              move     1 to WS-Term-Code                                  
003740              goback   returning 2                                        
003750     end-if.                                                              
003760     open     input Hdd-File.                                             
003770     if       Hdd-Status not = "00"                                       
003780              display  EV003 Hdd-Status                                   
003790              close    NkWh-File                                          
003800              move     1 to WS-Term-Code                                  
003810              goback   returning 3                                        
003820     end-if.                                                              
003830     open     output Rpt1-File.                                           
003840     if       Rpt1-Status not = "00"                                      
003850              display  EV004 Rpt1-Status                                  
003860              close    NkWh-File Hdd-File                                 
003870              move     1 to WS-Term-Code                                  
003880              goback   returning 4                                        
003890     end-if.                                                              
003900     open     output Rpt2-File.                                           
003910     if       Rpt2-Status not = "00"                                      
003920              display  EV005 Rpt2-Status                                  
003930              close    NkWh-File Hdd-File Rpt1-File                       
003940              move     1 to WS-Term-Code                                  
003950              goback   returning 5                                        
003960     end-if.                                                              
003970*                                                                         
003980 aa010-Exit.  exit section.                                               
003990*                                                                         
004000 ab000-Extract-Ids           section.                                     
004010*************************************                                     
004020* One pass of NkWh.csv to collect the distinct set of house               
004030*  numbers present, in order of first appearance (the house list          
004040*  itself is not required to be in order - only the final result          
004050*  report is sorted, by ah000).                                           
004060*                                                                         
004070     move     zero to NKW-Id-Count WS-Recs-Read.                          
004080     set      WS-Nkwh-Not-Eof to true.                                    
004090     perform  ab005-Extract-One-Id                                        
004100              until    WS-Nkwh-Eof.                                       
004110     close    NkWh-File.                                                  
004120     open     input NkWh-File.                                            
004130*                                                                         
004140 ab000-Exit.  exit section.                                               
004150*                                                                         
004160 ab005-Extract-One-Id        section.                                     
004170*************************************                                     
004180* Body of the house-list read loop - one NkWh.csv record per              
004190*  call, performed until end of file (BATCH FLOW step 1).                 
004200*                                                                         
004210     read     NkWh-File                                                   
004220              at end                                                      
004230                       set      WS-Nkwh-Eof to true                       
004240                       go to    ab005-Exit                                
004250     end-read.                                                            
004260     add      1 to WS-Recs-Read.                                          
004270     perform  zz080-Split-Nkwh-Row.                                       
004280     if       WS-Not-Header                                               
004290              move     NKW-House-No to WS-Target-House                    
004300              perform  zz090-Remember-House-Id                            
004310     end-if.                                                              
004320*                                                                         
004330 ab005-Exit.  exit section.                                               
004340*                                                                         
004350 ab010-Kwh-By-House          section.                                     
004360*************************************                                     
004370* Re-scans NkWh.csv for WS-Target-House only, deriving one whole          
004380*  local calendar day of fuel use per pair of                             
004390*  consecutive near-midnight cumulative readings.  A reading only         
004400*  anchors a day boundary if its local time falls within thirty           
004410*  minutes of local midnight (Epsilon-Min), so a day can roll             
004420*  over even when a 23 or 25 hour day is caused by BST changes.           
004430*                                                                         
004440     move     zero to NKW-Day-Count.                                      
004450     set      NKW-Start-Not-Held to true.                                 
004460     set      NKW-No-Last-Ts   to true.                                   
004470     close    NkWh-File.                                                  
004480     open     input NkWh-File.                                            
004490     set      WS-Nkwh-Not-Eof to true.                                    
004500     perform  ab015-Scan-One-Kwh-Row                                      
004510              until    WS-Nkwh-Eof.                                       
004520*                                                                         
004530 ab010-Exit.  exit section.                                               
004540*                                                                         
004550 ab015-Scan-One-Kwh-Row      section.                                     
004560*************************************                                     
004570* Body of the per-house meter read loop - one NkWh.csv record per         
004580*  call, performed until end of file (BATCH FLOW step 3.1).               
004590*                                                                         
004600     read     NkWh-File                                                   
004610              at end                                                      
004620                       set      WS-Nkwh-Eof to true                       
004630                       go to    ab015-Exit                                
004640     end-read.                                                            
004650     perform  zz080-Split-Nkwh-Row.                                       
004660     if       WS-Is-Header                                                
004670              go to    ab015-Exit                                         
004680     end-if.                                                              
004690     if       NKW-House-No not = WS-Target-House                          
004700              go to    ab015-Exit                                         
004710     end-if.                                                              
004720     if       NKW-Have-Last-Ts                                            
004730              if       NKW-Device-Ts < NKW-Last-Device-Ts                 
004740                       display  EV007                                     
004750                       move     zero to NKW-Day-Count                     
004760                       set      WS-Nkwh-Eof to true                       
004770                       go to    ab015-Exit                                
004780              end-if                                                      
004790              if       NKW-Device-Ts = NKW-Last-Device-Ts                 
004800                       display  EV006                                     
004810                       go to    ab015-Exit                                
004820              end-if                                                      
004830     end-if.                                                              
004840     move     NKW-Device-Ts to NKW-Last-Device-Ts.                        
004850     set      NKW-Have-Last-Ts to true.                                   
004860     perform  ab020-Local-Day-Time.                                       
004870     if       EPC-Local-Day-Key not = NKW-Cur-Local-Day                   
004880              if       EPC-Local-Total-Mins > 30                          
004890                       set      NKW-Start-Not-Held to true                
004900              else                                                        
004910                       if       NKW-Start-Held                            
004920                                perform  zz095-Emit-Day-Use               
004930                       end-if                                             
004940                       move     NKW-Energy-Kwh to NKW-Start-Kwh           
004950                       set      NKW-Start-Held to true                    
004960              end-if                                                      
004970              move     EPC-Local-Day-Key to NKW-Cur-Local-Day             
004980     end-if.                                                              
004990*                                                                         
005000 ab015-Exit.  exit section.                                               
005010*                                                                         
005020 ab020-Local-Day-Time        section.                                     
005030*************************************                                     
005040* Converts NKW-Device-Ts (UTC epoch seconds) to a local calendar          
005050*  day key and minutes-since-local-midnight, using the household          
005060*  default time zone (Europe/London), switching to British                
005070*  Summer Time from the last Sunday in March to the last Sunday           
005080*  in October, one hour ahead of GMT.                                     
005090*                                                                         
005100     move     NKW-Device-Ts to EPC-Epoch-Secs.                            
005110     divide    EPC-Epoch-Secs by 86400                                    
005120              giving   EPC-Days-Since-Epoch                               
005130              remainder EPC-Secs-Of-Day.                                  
005140     divide   EPC-Secs-Of-Day by 3600                                     
005150              giving   EPC-Utc-Hour                                       
005160              remainder EPC-Secs-Of-Day.                                  
005170     divide   EPC-Secs-Of-Day by 60                                       
005180              giving   EPC-Utc-Minute                                     
005190              remainder EPC-Utc-Second.                                   
005200     perform  zz100-Civil-From-Days.                                      
005210     move     EPC-Cd-Year  to EPC-Dw-Year.                                
005220     move     EPC-Cd-Month to EPC-Dw-Month.                               
005230     move     EPC-Cd-Day   to EPC-Dw-Day.                                 
005240     perform  zz110-Is-Bst.                                               
005250     if       EPC-Is-Bst                                                  
005260              move     60 to EPC-Local-Offset-Mins                        
005270     else                                                                 
005280              move     zero to EPC-Local-Offset-Mins                      
005290     end-if.                                                              
005300     compute  EPC-Local-Total-Mins =                                      
005310              EPC-Utc-Hour * 60 + EPC-Utc-Minute +                        
005320              EPC-Local-Offset-Mins.                                      
005330     move     zero to EPC-Day-Carry.                                      
005340     if       EPC-Local-Total-Mins < zero                                 
005350              add      1440 to EPC-Local-Total-Mins                       
005360              move     -1 to EPC-Day-Carry                                
005370     end-if.                                                              
005380     if       EPC-Local-Total-Mins >= 1440                                
005390              subtract 1440 from EPC-Local-Total-Mins                     
005400              move     1 to EPC-Day-Carry                                 
005410     end-if.                                                              
005420     divide   EPC-Local-Total-Mins by 60                                  
005430              giving   EPC-Local-Hour                                     
005440              remainder EPC-Local-Minute.                                 
005450     if       EPC-Day-Carry = zero                                        
005460              move     EPC-Civil-Date9 to EPC-Local-Day-Key               
005470     else                                                                 
005480              add      EPC-Day-Carry to EPC-Days-Since-Epoch              
005490              perform  zz100-Civil-From-Days                              
005500              move     EPC-Civil-Date9 to EPC-Local-Day-Key               
005510     end-if.                                                              
005520*                                                                         
005530 ab020-Exit.  exit section.                                               
005540*                                                                         
005550 ac000-Load-Hdd-Table        section.                                     
005560*************************************                                     
005570* Loads the shared HDD.csv file into HDD-Table, ascending by date         
005580*  key exactly as the file is expected to be supplied - HDD.csv's         
005590*  own plain YYYYMMDD date column, not the dashed/slashed date            
005600*  rule a generic meter csv carries (see al000, unused by this            
005610*  driver's own file set but kept for the day a generic-meter             
005620*  source is wired in).                                                   
005630*                                                                         
005640     move     zero to HDD-Count.                                          
005650     set      WS-Hdd-Not-Eof to true.                                     
005660     perform  ac005-Load-One-Hdd-Row                                      
005670              until    WS-Hdd-Eof.                                        
005680*                                                                         
005690 ac000-Exit.  exit section.                                               
005700*                                                                         
005710 ac005-Load-One-Hdd-Row      section.                                     
005720*************************************                                     
005730* Body of the HDD.csv load loop - one row per call, performed             
005740*  until end of file (BATCH FLOW step 2).                                 
005750*                                                                         
005760     read     Hdd-File                                                    
005770              at end                                                      
005780                       set      WS-Hdd-Eof to true                        
005790                       go to    ac005-Exit                                
005800     end-read.                                                            
005810     perform  zz085-Split-Hdd-Row.                                        
005820     if       WDP-Valid                                                   
005830              add      1 to HDD-Count                                     
005840              set      HDD-Ix to HDD-Count                                
005850              move     WDP-Key to HDD-Entry-Date (HDD-Ix)                 
005860              move     HDD-Row-Value to HDD-Entry-Value (HDD-Ix)          
005870     end-if.                                                              
005880*                                                                         
005890 ac005-Exit.  exit section.                                               
005900*                                                                         
005910 ad000-Join-Household        section.                                     
005920*************************************                                     
005930* Builds HSH-Household-Record for WS-Target-House by running              
005940*  ab010/ab000 for that house then keeping only the days                  
005950*  that also have a degree day value, applying the pairing rule           
005960*  at join time rather than deferring it to the regression step.          
005970*  Day status defaults to Dontuse - no operating-status source is         
005980*  wired into this run, so ae000 always takes the no-status path.         
005990*                                                                         
006000     perform  ab010-Kwh-By-House.                                         
006010     move     zero to HSH-Day-Count.                                      
006020     move     WS-Target-House to HSH-House-Id.                            
006030     perform  ad005-Join-One-Day                                          
006040              varying  NKW-Day-Ix from 1 by 1                             
006050              until    NKW-Day-Ix > NKW-Day-Count.                        
006060*                                                                         
006070 ad000-Exit.  exit section.                                               
006080*                                                                         
006090 ad005-Join-One-Day          section.                                     
006100*************************************                                     
006110* Body of the household join loop - keeps a day from NKW-Day-             
006120*  Entry only when the shared HDD table has a matching date,              
006130*  applying the pairing rule at join time (BATCH FLOW step 3.2).          
006140*                                                                         
006150     set      HDD-Ix to 1.                                                
006160     search   HDD-Entry varying HDD-Ix                                    
006170         at end continue                                                  
006180         when HDD-Entry-Date (HDD-Ix) =                                   
006190              NKW-Day-Date (NKW-Day-Ix)                                   
006200              add      1 to HSH-Day-Count                                 
006210              set      HSH-Day-Ix to HSH-Day-Count                        
006220              move     NKW-Day-Date (NKW-Day-Ix) to                       
006230                       HSH-Day-Date (HSH-Day-Ix)                          
006240              move     NKW-Day-Kwh (NKW-Day-Ix) to                        
006250                       HSH-Day-Kwh (HSH-Day-Ix)                           
006260              move     HDD-Entry-Value (HDD-Ix) to                        
006270                       HSH-Day-Hdd (HSH-Day-Ix)                           
006280              set      HSH-Status-Dontuse (HSH-Day-Ix)                    
006290                       to true                                            
006300     end-search.                                                          
006310*                                                                         
006320 ad005-Exit.  exit section.                                               
006330*                                                                         
006340 ae000-Compute-Household     section.                                     
006350*************************************                                     
006360* Top level per-house computation.  No status source feeds this           
006370*  run so every day is Dontuse, and the no-status ("ALL") path            
006380*  below is always the one taken; the status-supplied path is             
006390*  kept in full for the day a status feed is wired in, so the             
006400*  split/efficacy logic does not have to be re-written then.              
006410*                                                                         
006420     move     spaces to RES-House-Id.                                     
006430     move     HSH-House-Id to RES-House-Id.                               
006440     move     "N" to RES-Metrics-Present RES-Efficacy-Present.            
006450     move     zero to RES-Slope RES-Baseload RES-Rsquared                 
006460                       RES-Day-Count RES-Efficacy.                        
006470     set      WS-Status-Not-Avail to true.                                
006480     perform  ae005-Scan-Day-Status                                       
006490              varying  HSH-Day-Ix from 1 by 1                             
006500              until    HSH-Day-Ix > HSH-Day-Count.                        
006510*                                                                         
006520     if       WS-Status-Not-Avail                                         
006530              move     zero to WS-Filt-Count                              
006540              perform  ae010-Fill-All-Days                                
006550                       varying  HSH-Day-Ix from 1 by 1                    
006560                       until    HSH-Day-Ix > HSH-Day-Count                
006570              perform  ag000-Regression-Ols                               
006580              if       RGW-Is-Computable                                  
006590                       move     "Y" to RES-Metrics-Present                
006600                       move     RGW-Slope to RES-Slope                    
006610                       move     RGW-Intercept to RES-Baseload             
006620                       move     RGW-Rsquared to RES-Rsquared              
006630                       move     RGW-N to RES-Day-Count                    
006640              end-if                                                      
006650     else                                                                 
006660              move     "E" to WS-Filter-Status                            
006670              perform  af000-Filter-By-Status                             
006680              perform  ag000-Regression-Ols                               
006690              move     RGW-Slope to WS-Eslope                             
006700              if       RGW-Is-Computable                                  
006710                       move     "Y" to RES-Metrics-Present                
006720                       move     RGW-Slope to RES-Slope                    
006730                       move     RGW-Intercept to RES-Baseload             
006740                       move     RGW-Rsquared to RES-Rsquared              
006750                       move     RGW-N to RES-Day-Count                    
006760              end-if                                                      
006770              move     "D" to WS-Filter-Status                            
006780              perform  af000-Filter-By-Status                             
006790              perform  ag000-Regression-Ols                               
006800              move     RGW-Slope to WS-Rslope                             
006810              if       RGW-Is-Computable and                              
006820                       RES-Metrics-Are-Present                            
006830                       compute  RES-Efficacy rounded =                    
006840                                WS-Rslope / WS-Eslope                     
006850                       move     "Y" to RES-Efficacy-Present               
006860              else                                                        
006870                       display  EV008                                     
006880                       move     "N" to RES-Efficacy-Present               
006890              end-if                                                      
006900     end-if.                                                              
006910*                                                                         
006920 ae000-Exit.  exit section.                                               
006930*                                                                         
006940 ae005-Scan-Day-Status       section.                                     
006950*************************************                                     
006960* Body of the status-availability scan - flags the household as           
006970*  status supplied the moment any joined day is not Dontuse.              
006980*                                                                         
006990     if       not HSH-Status-Dontuse (HSH-Day-Ix)                         
007000              set      WS-Status-Avail to true                            
007010     end-if.                                                              
007020*                                                                         
007030 ae005-Exit.  exit section.                                               
007040*                                                                         
007050 ae010-Fill-All-Days         section.                                     
007060*************************************                                     
007070* Body of the no-status fill loop - names every joined day for            
007080*  ag000 when no operating-status split applies to this house.            
007090*                                                                         
007100     add      1 to WS-Filt-Count.                                         
007110     set      WS-Filt-Ix to WS-Filt-Count.                                
007120     move     HSH-Day-Ix to WS-Filt-Entry (WS-Filt-Ix).                   
007130*                                                                         
007140 ae010-Exit.  exit section.                                               
007150*                                                                         
007160 af000-Filter-By-Status      section.                                     
007170*************************************                                     
007180* Builds the subscript list in WS-Filt-Work of every day in               
007190*  HSH-Day-Entry whose status flag matches the value                      
007200*  currently held in WS-Filter-Status (Enabled or Disabled), for          
007210*  ag000 to sum.  Independent of how the status was derived.              
007220*                                                                         
007230     move     zero to WS-Filt-Count.                                      
007240     perform  af005-Test-One-Day                                          
007250              varying  HSH-Day-Ix from 1 by 1                             
007260              until    HSH-Day-Ix > HSH-Day-Count.                        
007270*                                                                         
007280 af000-Exit.  exit section.                                               
007290*                                                                         
007300 af005-Test-One-Day          section.                                     
007310*************************************                                     
007320* Body of the status filter loop - names the day when its status          
007330*  flag matches WS-Filter-Status (Enabled or Disabled).                   
007340*                                                                         
007350     if       HSH-Day-Status (HSH-Day-Ix) = WS-Filter-Status              
007360              add      1 to WS-Filt-Count                                 
007370              set      WS-Filt-Ix to WS-Filt-Count                        
007380              move     HSH-Day-Ix to WS-Filt-Entry (WS-Filt-Ix)           
007390     end-if.                                                              
007400*                                                                         
007410 af005-Exit.  exit section.                                               
007420*                                                                         
007430 ag000-Regression-Ols        section.                                     
007440*************************************                                     
007450* The 4a ordinary-least-squares sub-step - regresses fuel use (y)         
007460*  on degree days (x) over the days named in WS-Filt-Work, giving         
007470*  slope, intercept (baseload) and R squared.  Not computable if          
007480*  fewer than two days are named or the degree days do not vary.          
007490*                                                                         
007500     move     zero to RGW-N RGW-Sum-X RGW-Sum-Y RGW-Sum-Xy                
007510                       RGW-Sum-Xx RGW-Sum-Yy RGW-Denom                    
007520                       RGW-Slope RGW-Intercept RGW-Rsquared.              
007530     set      RGW-Not-Computable to true.                                 
007540     if       WS-Filt-Count = zero                                        
007550              go to    ag000-Exit                                         
007560     end-if.                                                              
007570     perform  ag005-Accumulate-One-Day                                    
007580              varying  WS-Filt-Ix from 1 by 1                             
007590              until    WS-Filt-Ix > WS-Filt-Count.                        
007600     if       RGW-N < 2                                                   
007610              go to    ag000-Exit                                         
007620     end-if.                                                              
007630     compute  RGW-Denom rounded =                                         
007640              RGW-N * RGW-Sum-Xx - RGW-Sum-X * RGW-Sum-X.                 
007650     if       RGW-Denom = zero                                            
007660              go to    ag000-Exit                                         
007670     end-if.                                                              
007680     compute  RGW-Slope rounded =                                         
007690              (RGW-N * RGW-Sum-Xy - RGW-Sum-X * RGW-Sum-Y)                
007700              / RGW-Denom.                                                
007710     compute  RGW-Intercept rounded =                                     
007720              (RGW-Sum-Y - RGW-Slope * RGW-Sum-X) / RGW-N.                
007730     compute  RGW-Rsquared rounded =                                      
007740              RGW-Slope *                                                 
007750              (RGW-N * RGW-Sum-Xy - RGW-Sum-X * RGW-Sum-Y)                
007760              / (RGW-N * RGW-Sum-Yy - RGW-Sum-Y * RGW-Sum-Y).             
007770     set      RGW-Is-Computable to true.                                  
007780*                                                                         
007790 ag000-Exit.  exit section.                                               
007800*                                                                         
007810 ag005-Accumulate-One-Day    section.                                     
007820*************************************                                     
007830* Body of the OLS accumulation loop - adds one named day's HDD/           
007840*  kWh pair into the running sums.                                        
007850*                                                                         
007860     set      HSH-Day-Ix to WS-Filt-Entry (WS-Filt-Ix).                   
007870     add      1 to RGW-N.                                                 
007880     add      HSH-Day-Hdd (HSH-Day-Ix) to RGW-Sum-X.                      
007890     add      HSH-Day-Kwh (HSH-Day-Ix) to RGW-Sum-Y.                      
007900     compute  RGW-Sum-Xy rounded = RGW-Sum-Xy +                           
007910              HSH-Day-Hdd (HSH-Day-Ix) *                                  
007920              HSH-Day-Kwh (HSH-Day-Ix).                                   
007930     compute  RGW-Sum-Xx rounded = RGW-Sum-Xx +                           
007940              HSH-Day-Hdd (HSH-Day-Ix) *                                  
007950              HSH-Day-Hdd (HSH-Day-Ix).                                   
007960     compute  RGW-Sum-Yy rounded = RGW-Sum-Yy +                           
007970              HSH-Day-Kwh (HSH-Day-Ix) *                                  
007980              HSH-Day-Kwh (HSH-Day-Ix).                                   
007990*                                                                         
008000 ag005-Exit.  exit section.                                               
008010*                                                                         
008020 ah000-Sort-Results          section.                                     
008030*************************************                                     
008040* Puts the result table into ascending house id order using a             
008050*  proper SORT rather than an in-table shuffle - the population           
008060*  is small (2000 houses at most) but this is house style for             
008070*  any list that must leave the program in a defined order.               
008080*                                                                         
008090     sort     Sort-Work-File                                              
008100              on ascending key SW-House-Id                                
008110              input procedure  ah010-Release-Results                      
008120              output procedure ah020-Return-Results.                      
008130*                                                                         
008140 ah000-Exit.  exit section.                                               
008150*                                                                         
008160 ah010-Release-Results       section.                                     
008170*************************************                                     
008180     perform  ah015-Release-One-Row                                       
008190              varying  RES-Ix from 1 by 1                                 
008200              until    RES-Ix > RES-Result-Count.                         
008210*                                                                         
008220 ah010-Exit.  exit section.                                               
008230*                                                                         
008240 ah015-Release-One-Row       section.                                     
008250*************************************                                     
008260* Body of the sort-release loop - copies one unsorted result row          
008270*  from RES-Result-Table onto the sort work file.                         
008280*                                                                         
008290     move     RES-T-House-Id (RES-Ix) to SW-House-Id.                     
008300     move     RES-T-Metrics-Present (RES-Ix) to                           
008310              SW-Metrics-Present.                                         
008320     move     RES-T-Slope (RES-Ix) to SW-Slope.                           
008330     move     RES-T-Baseload (RES-Ix) to SW-Baseload.                     
008340     move     RES-T-Rsquared (RES-Ix) to SW-Rsquared.                     
008350     move     RES-T-Day-Count (RES-Ix) to SW-Day-Count.                   
008360     move     RES-T-Efficacy (RES-Ix) to SW-Efficacy.                     
008370     move     RES-T-Efficacy-Present (RES-Ix) to                          
008380              SW-Efficacy-Present.                                        
008390     release  Sort-Work-Record.                                           
008400*                                                                         
008410 ah015-Exit.  exit section.                                               
008420*                                                                         
008430 ah020-Return-Results        section.                                     
008440*************************************                                     
008450     move     zero to RES-Result-Count.                                   
008460     set      WS-Sort-Not-Eof to true.                                    
008470     perform  ah025-Return-One-Row                                        
008480              until    WS-Sort-Eof.                                       
008490*                                                                         
008500 ah020-Exit.  exit section.                                               
008510*                                                                         
008520 ah025-Return-One-Row        section.                                     
008530*************************************                                     
008540* Body of the sort-return loop - one house's sorted result row            
008550*  per call, performed until end of the sorted work file.                 
008560*                                                                         
008570     return   Sort-Work-File                                              
008580              at end                                                      
008590                       set      WS-Sort-Eof to true                       
008600                       go to    ah025-Exit                                
008610     end-return.                                                          
008620     add      1 to RES-Result-Count.                                      
008630     set      RES-Ix to RES-Result-Count.                                 
008640     move     SW-House-Id to RES-T-House-Id (RES-Ix).                     
008650     move     SW-Metrics-Present to                                       
008660              RES-T-Metrics-Present (RES-Ix).                             
008670     move     SW-Slope to RES-T-Slope (RES-Ix).                           
008680     move     SW-Baseload to RES-T-Baseload (RES-Ix).                     
008690     move     SW-Rsquared to RES-T-Rsquared (RES-Ix).                     
008700     move     SW-Day-Count to RES-T-Day-Count (RES-Ix).                   
008710     move     SW-Efficacy to RES-T-Efficacy (RES-Ix).                     
008720     move     SW-Efficacy-Present to                                      
008730              RES-T-Efficacy-Present (RES-Ix).                            
008740*                                                                         
008750 ah025-Exit.  exit section.                                               
008760*                                                                         
008770 ai000-Write-Main-Report     section.                                     
008780*************************************                                     
008790* Writes basicStatsOut.csv - one header line then one detail              
008800*  line per house, blank columns where a value is not present             
008810*  rather than zero, so the report is easy to eyeball.                    
008820*                                                                         
008830     move     spaces to RES-Csv-Line.                                     
008840     string   '"house ID","slope energy/HDD","baseload energy",'          
008850              delimited by size                                           
008860              '"R^2","n","efficiency gain if computed"'                   
008870              delimited by size                                           
008880              into RES-Csv-Text.                                          
008890     write    Rpt1-File-Record from RES-Csv-Line.                         
008900     perform  ai005-Write-One-Row                                         
008910              varying  RES-Ix from 1 by 1                                 
008920              until    RES-Ix > RES-Result-Count.                         
008930*                                                                         
008940 ai000-Exit.  exit section.                                               
008950*                                                                         
008960 ai005-Write-One-Row         section.                                     
008970*************************************                                     
008980* Body of the main report write loop - one detail row per house.          
008990*                                                                         
009000     perform  zz120-Format-Result-Row.                                    
009010     write    Rpt1-File-Record from RES-Csv-Line.                         
009020*                                                                         
009030 ai005-Exit.  exit section.                                               
009040*                                                                         
009050 aj000-Compute-Summary       section.                                     
009060*************************************                                     
009070* Cross house summary figures - all means and standard                    
009080*  deviations here are population (divide by N), not sample               
009090*  (divide by N-1), figures, as the group being measured is the           
009100*  whole set of houses supplied to this run, not a sample of it.          
009110*                                                                         
009120* 10/08/2026 mkw - 9 Household count must never be negative nor           
009130*                    smaller than the result rows actually held,          
009140*                    or the population figures below are junk.            
009150*                                                                         
009160     if       SUM-All-Households < zero or                                
009170              SUM-All-Households < RES-Result-Count                       
009180              display  EV010                                              
009190              move     1 to WS-Term-Code                                  
009200              goback   returning 10                                       
009210     end-if.                                                              
009220     move     zero to SUM-Accum-Block SUM-Final-Households                
009230                       SUM-Normal-Day-Count SUM-Rsq-Mean                  
009240                       SUM-Rsq-Sd SUM-Slope-Mean SUM-Slope-Sd             
009250                       SUM-Efficacy-Mean SUM-Efficacy-Sd.                 
009260     perform  aj005-Accumulate-One-House                                  
009270              varying  RES-Ix from 1 by 1                                 
009280              until    RES-Ix > RES-Result-Count.                         
009290*                                                                         
009300     if       SUM-Final-Households > zero                                 
009310              compute  SUM-Rsq-Mean rounded = SUM-Accum-Rsq-Sum           
009320                       / SUM-Final-Households                             
009330              compute  SUM-Slope-Mean rounded =                           
009340                       SUM-Accum-Slope-Sum / SUM-Final-Households         
009350     end-if.                                                              
009360     if       SUM-Efficacy-N > zero                                       
009370              compute  SUM-Efficacy-Mean rounded =                        
009380                       SUM-Accum-Efficacy-Sum / SUM-Efficacy-N            
009390     end-if.                                                              
009400*                                                                         
009410     perform  aj010-Accumulate-One-Sumsq                                  
009420              varying  RES-Ix from 1 by 1                                 
009430              until    RES-Ix > RES-Result-Count.                         
009440*                                                                         
009450     if       SUM-Final-Households > zero                                 
009460              compute  SUM-Rsq-Sd rounded =                               
009470                       (SUM-Accum-Rsq-Sumsq /                             
009480                       SUM-Final-Households) ** 0.5                       
009490              compute  SUM-Slope-Sd rounded =                             
009500                       (SUM-Accum-Slope-Sumsq /                           
009510                       SUM-Final-Households) ** 0.5                       
009520     end-if.                                                              
009530     if       SUM-Efficacy-N > zero                                       
009540              compute  SUM-Efficacy-Sd rounded =                          
009550                       (SUM-Accum-Efficacy-Sumsq /                        
009560                       SUM-Efficacy-N) ** 0.5                             
009570     end-if.                                                              
009580*                                                                         
009590 aj000-Exit.  exit section.                                               
009600*                                                                         
009610 aj005-Accumulate-One-House  section.                                     
009620*************************************                                     
009630* Body of the summary first pass - folds one house with a usable          
009640*  fit into the running count, day-count, R-squared and slope             
009650*  sums (efficacy summed only when it too was computed).                  
009660*                                                                         
009670     if       RES-T-Metrics-Present (RES-Ix) = "Y"                        
009680              add      1 to SUM-Final-Households                          
009690              add      RES-T-Day-Count (RES-Ix) to                        
009700                       SUM-Normal-Day-Count                               
009710              add      RES-T-Rsquared (RES-Ix) to                         
009720                       SUM-Accum-Rsq-Sum                                  
009730              add      RES-T-Slope (RES-Ix) to                            
009740                       SUM-Accum-Slope-Sum                                
009750              if       RES-T-Efficacy-Present (RES-Ix) = "Y"              
009760                       add      1 to SUM-Efficacy-N                       
009770                       add      RES-T-Efficacy (RES-Ix) to                
009780                                SUM-Accum-Efficacy-Sum                    
009790              end-if                                                      
009800     end-if.                                                              
009810*                                                                         
009820 aj005-Exit.  exit section.                                               
009830*                                                                         
009840 aj010-Accumulate-One-Sumsq  section.                                     
009850*************************************                                     
009860* Body of the summary second pass - folds one house's squared             
009870*  deviation from the means just computed, for the population             
009880*  standard deviations.                                                   
009890*                                                                         
009900     if       RES-T-Metrics-Present (RES-Ix) = "Y"                        
009910              compute  SUM-Accum-Rsq-Sumsq rounded =                      
009920                       SUM-Accum-Rsq-Sumsq +                              
009930                       (RES-T-Rsquared (RES-Ix) -                         
009940                       SUM-Rsq-Mean) ** 2                                 
009950              compute  SUM-Accum-Slope-Sumsq rounded =                    
009960                       SUM-Accum-Slope-Sumsq +                            
009970                       (RES-T-Slope (RES-Ix) -                            
009980                       SUM-Slope-Mean) ** 2                               
009990              if       RES-T-Efficacy-Present (RES-Ix) = "Y"              
010000                       compute  SUM-Accum-Efficacy-Sumsq                  
010010                           rounded =                                      
010020                           SUM-Accum-Efficacy-Sumsq +                     
010030                           (RES-T-Efficacy (RES-Ix) -                     
010040                           SUM-Efficacy-Mean) ** 2                        
010050              end-if                                                      
010060     end-if.                                                              
010070*                                                                         
010080 aj010-Exit.  exit section.                                               
010090*                                                                         
010100 ak000-Write-Summary-Report  section.                                     
010110*************************************                                     
010120* Writes summaryStatsOut.csv - one header row and exactly one             
010130*  data row, the cross house grand total for this run.                    
010140*                                                                         
010150     move     spaces to SUM-Csv-Line.                                     
010160     string   "allHouseholdsCount,finalHouseholdsCount,"                  
010170              delimited by size                                           
010180              "normalDayCount,RsqMean,RsqSD,SlopeMean,SlopeSD,"           
010190              delimited by size                                           
010200              "EfficacyMean,EfficacySD"                                   
010210              delimited by size                                           
010220              into SUM-Csv-Text.                                          
010230     write    Rpt2-File-Record from SUM-Csv-Line.                         
010240     perform  zz130-Format-Summary-Row.                                   
010250     write    Rpt2-File-Record from SUM-Csv-Line.                         
010260*                                                                         
010270 ak000-Exit.  exit section.                                               
010280*                                                                         
010290* The al-prefixed sections below carry MeterReadingsExtractor in          
010300*  full for the day this batch is asked to read a generic,                
010310*  dashed/slashed-date meter export instead of (or alongside) the         
010320*  N-Bulk file it is wired to today - same standing as af000's            
010330*  status filter further up, present and correct but not yet              
010340*  given a caller of its own.                                             
010350*                                                                         
010360 al000-Load-Meter-Readings   section.                                     
010370*************************************                                     
010380* Entry point for a generic meter csv load - not called by aa000          
010390*  today (Mtrd-File is not one of this run's two required inputs)         
010400*  but left ready to be perform'd once a source other than N-Bulk         
010410*  is on the job.  MTR-Mode-Sw must be set by the caller (true            
010420*  MTR-Cumulative or MTR-Non-Cumulative) before this is perform'd.        
010430*                                                                         
010440     move     zero to MTR-Count.                                          
010450     set      MTR-Not-Eof to true.                                        
010460     perform  al005-Scan-One-Meter-Row                                    
010470              until    MTR-Eof.                                           
010480     perform  al008-Sort-Meter-Table.                                     
010490     if       MTR-Non-Cumulative                                          
010500              perform  al011-Convert-Non-Cumulative                       
010510     end-if.                                                              
010520     perform  al013-Check-Monotonic.                                      
010530*                                                                         
010540 al000-Exit.  exit section.                                               
010550*                                                                         
010560 al005-Scan-One-Meter-Row    section.                                     
010570*************************************                                     
010580* Body of the meter csv load loop - one row per call, performed           
010590*  until end of file.  A bad date is always skipped (header/junk          
010600*  line); a bad or negative value is skipped too UNLESS running           
010610*  in non-cumulative mode, where BATCH FLOW step 1 makes that a           
010620*  hard error instead.                                                    
010630*                                                                         
010640     read     Mtrd-File                                                   
010650              at end                                                      
010660                       set      MTR-Eof to true                           
010670                       go to    al005-Exit                                
010680     end-read.                                                            
010690     perform  zz140-Split-Meter-Row.                                      
010700     if       MRD-Date-Ok                                                 
010710              if       MRD-Value-Ok                                       
010720                       perform  al006-Store-Meter-Row                     
010730              else                                                        
010740                       if       MTR-Non-Cumulative                        
010750                                display  EV011                            
010760                                move     1 to WS-Term-Code                
010770                                goback   returning 11                     
010780                       end-if                                             
010790              end-if                                                      
010800     end-if.                                                              
010810*                                                                         
010820 al005-Exit.  exit section.                                               
010830*                                                                         
010840 al006-Store-Meter-Row       section.                                     
010850*************************************                                     
010860* Last-write-wins insert of one parsed date/value pair into               
010870*  MTR-Table - a later row for a date already on file overwrites          
010880*  the earlier one rather than adding a second entry.                     
010890*                                                                         
010900     set      MTR-Ix to 1.                                                
010910     search   MTR-Entry varying MTR-Ix                                    
010920         at end                                                           
010930              add      1 to MTR-Count                                     
010940              set      MTR-Ix to MTR-Count                                
010950              move     MRD-Key to MTR-Entry-Date (MTR-Ix)                 
010960              move     MRD-Value to MTR-Entry-Value (MTR-Ix)              
010970         when MTR-Entry-Date (MTR-Ix) = MRD-Key                           
010980              move     MRD-Value to MTR-Entry-Value (MTR-Ix)              
010990     end-search.                                                          
011000*                                                                         
011010 al006-Exit.  exit section.                                               
011020*                                                                         
011030 al008-Sort-Meter-Table      section.                                     
011040*************************************                                     
011050* Puts MTR-Table into ascending date order.  A plain exchange             
011060*  sort is used here rather than the Sort-Work-File SD/SORT set           
011070*  up for the result list - MTR-Table tops out at 400 rows, far           
011080*  short of what justifies standing up a whole sort file for it.          
011090*                                                                         
011100     if       MTR-Count > 1                                               
011110              set      MTR-Sort-Pass to 1                                 
011120              perform  al009-Bubble-One-Pass                              
011130                       varying  MTR-Sort-Pass from 1 by 1                 
011140                       until    MTR-Sort-Pass >= MTR-Count                
011150     end-if.                                                              
011160*                                                                         
011170 al008-Exit.  exit section.                                               
011180*                                                                         
011190 al009-Bubble-One-Pass       section.                                     
011200*************************************                                     
011210* One ascending pass of the exchange sort - compares each                 
011220*  adjacent pair once and swaps where out of order.                       
011230*                                                                         
011240     set      MTR-Ix to 1.                                                
011250     perform  al010-Compare-One-Pair                                      
011260              varying  MTR-Ix from 1 by 1                                 
011270              until    MTR-Ix > MTR-Count - MTR-Sort-Pass.                
011280*                                                                         
011290 al009-Exit.  exit section.                                               
011300*                                                                         
011310 al010-Compare-One-Pair      section.                                     
011320*************************************                                     
011330* Compares MTR-Entry (MTR-Ix) against its next neighbour and              
011340*  swaps the pair when the neighbour's date sorts earlier.                
011350*                                                                         
011360     if       MTR-Entry-Date (MTR-Ix) >                                   
011370              MTR-Entry-Date (MTR-Ix + 1)                                 
011380              move     MTR-Entry-Date (MTR-Ix)  to MTR-Swap-Date          
011390              move     MTR-Entry-Value (MTR-Ix) to MTR-Swap-Value         
011400              move     MTR-Entry-Date (MTR-Ix + 1)                        
011410                       to MTR-Entry-Date (MTR-Ix)                         
011420              move     MTR-Entry-Value (MTR-Ix + 1)                       
011430                       to MTR-Entry-Value (MTR-Ix)                        
011440              move     MTR-Swap-Date  to                                  
011450                       MTR-Entry-Date (MTR-Ix + 1)                        
011460              move     MTR-Swap-Value to                                  
011470                       MTR-Entry-Value (MTR-Ix + 1)                       
011480     end-if.                                                              
011490*                                                                         
011500 al010-Exit.  exit section.                                               
011510*                                                                         
011520 al011-Convert-Non-Cumulative section.                                    
011530*************************************                                     
011540* Non-cumulative mode only - walks MTR-Table in ascending date            
011550*  order (already sorted by al008) and replaces each interval             
011560*  value with the running sum of itself and every prior value,            
011570*  turning interval readings into cumulative ones.                        
011580*                                                                         
011590     move     zero to MRD-Value.                                          
011600     perform  al012-Accumulate-One-Row                                    
011610              varying  MTR-Ix from 1 by 1                                 
011620              until    MTR-Ix > MTR-Count.                                
011630*                                                                         
011640 al011-Exit.  exit section.                                               
011650*                                                                         
011660 al012-Accumulate-One-Row    section.                                     
011670*************************************                                     
011680* Body of the running-sum loop - adds this row's own value to the         
011690*  carried total, then replaces the row with the new total.               
011700*                                                                         
011710     add      MTR-Entry-Value (MTR-Ix) to MRD-Value.                      
011720     move     MRD-Value to MTR-Entry-Value (MTR-Ix).                      
011730*                                                                         
011740 al012-Exit.  exit section.                                               
011750*                                                                         
011760 al013-Check-Monotonic       section.                                     
011770*************************************                                     
011780* Validates the Monotonic cumulative-meter rule - walking the             
011790*  table in ascending date order, each value must be no less              
011800*  than the one before it; a decrease is fatal, not a warning.            
011810*                                                                         
011820     if       MTR-Count > 1                                               
011830              perform  al014-Check-One-Pair                               
011840                       varying  MTR-Ix from 2 by 1                        
011850                       until    MTR-Ix > MTR-Count                        
011860     end-if.                                                              
011870*                                                                         
011880 al013-Exit.  exit section.                                               
011890*                                                                         
011900 al014-Check-One-Pair        section.                                     
011910*************************************                                     
011920* Compares one entry against the one immediately before it in             
011930*  date order and aborts the run if the reading has gone back.            
011940*                                                                         
011950     if       MTR-Entry-Value (MTR-Ix) <                                  
011960              MTR-Entry-Value (MTR-Ix - 1)                                
011970              display  EV012                                              
011980              move     1 to WS-Term-Code                                  
011990              goback   returning 12                                       
012000     end-if.                                                              
012010*                                                                         
012020 al014-Exit.  exit section.                                               
012030*                                                                         
012040 zz080-Split-Nkwh-Row        section.                                     
012050*************************************                                     
012060* Splits one raw NkWh.csv record on commas and decides whether it         
012070*  is a repeated header row (first column not all digits).                
012080*                                                                         
012090     move     NkWh-File-Record (1:9) to WSN-House-Txt.                    
012100     set      WS-Is-Header to true.                                       
012110     if       WSN-House-Txt (1:1) is Ws-Digit                             
012120              set      WS-Not-Header to true                              
012130              unstring NkWh-File-Record delimited by ","                  
012140                       into WSN-House-Txt WSN-Received-Txt                
012150                            WSN-Device-Txt WSN-Energy-Txt                 
012160                            WSN-Temp-Txt                                  
012170              move     WSN-House-Txt   to NKW-House-No                    
012180              move     WSN-Received-Txt to NKW-Received-Ts                
012190              move     WSN-Device-Txt  to NKW-Device-Ts                   
012200              move     zero to WS-Whole-Part WS-Frac-Part                 
012210              unstring WSN-Energy-Txt delimited by "."                    
012220                       into WS-Whole-Part WS-Frac-Part                    
012230              compute  NKW-Energy-Kwh rounded =                           
012240                       WS-Whole-Part + WS-Frac-Part / 100                 
012250              move     WSN-Temp-Txt    to NKW-Temperature                 
012260     end-if.                                                              
012270*                                                                         
012280 zz080-Exit.  exit section.                                               
012290*                                                                         
012300 zz085-Split-Hdd-Row         section.                                     
012310*************************************                                     
012320* Parses one HDD.csv row's date column as HDD-DAILY-IN's own plain        
012330*  YYYYMMDD numeric key - no dash/slash separators here, that             
012340*  positional rule belongs only to the generic meter csv contract         
012350*  (METER-READING-IN's READING-DATE), not to this shared file.            
012360*                                                                         
012370     set      WDP-Not-Valid to true.                                      
012380     unstring Hdd-File-Record delimited by ","                            
012390              into WDP-Raw-Date WDP-Value-Txt.                            
012400     if       WDP-Raw-Date (1:1) is Ws-Digit                              
012410              move     WDP-Raw-Date (1:8) to WDP-Key                      
012420              move     WDP-Key to HDD-Row-Date                            
012430              move     zero to WS-Whole-Part WS-Frac-Part                 
012440              unstring WDP-Value-Txt delimited by "."                     
012450                       into WS-Whole-Part WS-Frac-Part                    
012460              compute  HDD-Row-Value rounded =                            
012470                       WS-Whole-Part + WS-Frac-Part / 100                 
012480              set      WDP-Valid to true                                  
012490     end-if.                                                              
012500*                                                                         
012510 zz085-Exit.  exit section.                                               
012520*                                                                         
012530 zz090-Remember-House-Id     section.                                     
012540*************************************                                     
012550* Adds WS-Target-House to NKW-Id-Table if not already present -           
012560*  a small linear search is fine, the id list is at most 2000.            
012570*                                                                         
012580     set      NKW-Id-Ix to 1.                                             
012590     search   NKW-Id-Entry varying NKW-Id-Ix                              
012600         at end                                                           
012610              add      1 to NKW-Id-Count                                  
012620              set      NKW-Id-Ix to NKW-Id-Count                          
012630              move     WS-Target-House to NKW-Id-Entry (NKW-Id-Ix)        
012640         when NKW-Id-Entry (NKW-Id-Ix) = WS-Target-House                  
012650              continue                                                    
012660     end-search.                                                          
012670*                                                                         
012680 zz090-Exit.  exit section.                                               
012690*                                                                         
012700 zz095-Emit-Day-Use          section.                                     
012710*************************************                                     
012720* Emits one day of fuel use for the day that has just ended - the         
012730*  reading currently held less the value carried from its start.          
012740*                                                                         
012750     add      1 to NKW-Day-Count.                                         
012760     set      NKW-Day-Ix to NKW-Day-Count.                                
012770     move     NKW-Cur-Local-Day to NKW-Day-Date (NKW-Day-Ix).             
012780     compute  NKW-Day-Kwh (NKW-Day-Ix) rounded =                          
012790              NKW-Energy-Kwh - NKW-Start-Kwh.                             
012800*                                                                         
012810 zz095-Exit.  exit section.                                               
012820*                                                                         
012830 zz100-Civil-From-Days       section.                                     
012840*************************************                                     
012850* Pure integer days-since-epoch to civil year/month/day, the              
012860* algorithm long used for perpetual calendar calculation without          
012870* a library date routine - no intrinsic FUNCTION is used.                 
012880*                                                                         
012890     if       EPC-Days-Since-Epoch >= 0                                   
012900              divide   EPC-Days-Since-Epoch by 146097                     
012910                       giving   EPC-Era                                   
012920     else                                                                 
012930              compute  EPC-Era =                                          
012940                       (EPC-Days-Since-Epoch - 146096) / 146097           
012950     end-if.                                                              
012960     compute  EPC-Doe = EPC-Days-Since-Epoch -                            
012970              EPC-Era * 146097.                                           
012980     compute  EPC-Yoe = (EPC-Doe - EPC-Doe / 1460 +                       
012990              EPC-Doe / 36524 - EPC-Doe / 146096) / 365.                  
013000     compute  EPC-Doy = EPC-Doe - (365 * EPC-Yoe + EPC-Yoe / 4 -          
013010              EPC-Yoe / 100).                                             
013020     compute  EPC-Mp = (5 * EPC-Doy + 2) / 153.                           
013030     compute  EPC-Cd-Day = EPC-Doy - (153 * EPC-Mp + 2) / 5 + 1.          
013040     if       EPC-Mp < 10                                                 
013050              compute  EPC-Cd-Month = EPC-Mp + 3                          
013060     else                                                                 
013070              compute  EPC-Cd-Month = EPC-Mp - 9                          
013080     end-if.                                                              
013090     if       EPC-Cd-Month <= 2                                           
013100              compute  EPC-Cd-Year = EPC-Era * 400 + EPC-Yoe + 1          
013110     else                                                                 
013120              compute  EPC-Cd-Year = EPC-Era * 400 + EPC-Yoe              
013130     end-if.                                                              
013140*                                                                         
013150 zz100-Exit.  exit section.                                               
013160*                                                                         
013170 zz110-Is-Bst                section.                                     
013180*************************************                                     
013190* True from the last Sunday in March to the last Sunday in                
013200*  October - the household default time zone, Europe/London.              
013210*  The last Sunday of a month is found with Zeller's congruence           
013220*  on the month's 31st, giving day-of-week without a calendar             
013230*  library or an intrinsic FUNCTION.                                      
013240*                                                                         
013250     set      EPC-Is-Gmt to true.                                         
013260     if       EPC-Dw-Month < 3 or EPC-Dw-Month > 10                       
013270              go to    zz110-Exit                                         
013280     end-if.                                                              
013290     if       EPC-Dw-Month > 3 and EPC-Dw-Month < 10                      
013300              set      EPC-Is-Bst to true                                 
013310              go to    zz110-Exit                                         
013320     end-if.                                                              
013330     divide   EPC-Dw-Year by 100                                          
013340              giving   EPC-Dst-Century                                    
013350              remainder EPC-Dst-Yoc.                                      
013360     divide   13 * (EPC-Dw-Month + 1) by 5                                
013370              giving   EPC-Dst-Mterm.                                     
013380     compute  EPC-Dst-Raw-Dow = 700 + 31 + EPC-Dst-Mterm +                
013390              EPC-Dst-Yoc + EPC-Dst-Yoc / 4 +                             
013400              EPC-Dst-Century / 4 - 2 * EPC-Dst-Century.                  
013410     divide   EPC-Dst-Raw-Dow by 7 giving EPC-Dst-Century                 
013420              remainder EPC-Dst-Dow.                                      
013430*                                                                         
013440* EPC-Dst-Dow: 0=Saturday 1=Sunday 2=Monday ... 6=Friday.                 
013450*                                                                         
013460     divide   EPC-Dst-Dow + 6 by 7                                        
013470              giving   EPC-Dst-Century                                    
013480              remainder EPC-Dst-Yoc.                                      
013490     compute  EPC-Dst-Last-Sunday = 31 - EPC-Dst-Yoc.                     
013500     if       EPC-Dw-Day >= EPC-Dst-Last-Sunday                           
013510              if       EPC-Dw-Month = 3                                   
013520                       set      EPC-Is-Bst to true                        
013530              end-if                                                      
013540     else                                                                 
013550              if       EPC-Dw-Month = 10                                  
013560                       set      EPC-Is-Bst to true                        
013570              end-if                                                      
013580     end-if.                                                              
013590*                                                                         
013600 zz110-Exit.  exit section.                                               
013610*                                                                         
013620 zz120-Format-Result-Row     section.                                     
013630*************************************                                     
013640* Renders one HOUSEHOLD-RESULT table entry as one csv line for            
013650*  the main report - blank rather than zero where a value is not          
013660*  present, per the report layout rule.                                   
013670*                                                                         
013680     move     spaces to RES-Csv-Line.                                     
013690     move     spaces to RES-Csv-Text.                                     
013700     if       RES-T-Metrics-Present (RES-Ix) = "Y"                        
013710              move     RES-T-Slope (RES-Ix) to RES-Print-Slope            
013720              move     RES-T-Baseload (RES-Ix) to RES-Print-Base          
013730              move     RES-T-Rsquared (RES-Ix) to RES-Print-Rsq           
013740              move     RES-T-Day-Count (RES-Ix) to RES-Print-N            
013750              if       RES-T-Efficacy-Present (RES-Ix) = "Y"              
013760                       move     RES-T-Efficacy (RES-Ix) to                
013770                                RES-Print-Eff                             
013780                       string   '"' RES-T-House-Id (RES-Ix) '",'          
013790                                RES-Print-Slope "," RES-Print-Base        
013800                                "," RES-Print-Rsq "," RES-Print-N         
013810                                "," RES-Print-Eff                         
013820                                delimited by size                         
013830                                into RES-Csv-Text                         
013840              else                                                        
013850                       string   '"' RES-T-House-Id (RES-Ix) '",'          
013860                                RES-Print-Slope "," RES-Print-Base        
013870                                "," RES-Print-Rsq "," RES-Print-N         
013880                                ","                                       
013890                                delimited by size                         
013900                                into RES-Csv-Text                         
013910              end-if                                                      
013920     else                                                                 
013930              string   '"' RES-T-House-Id (RES-Ix) '",,,,,'               
013940                       delimited by size                                  
013950                       into RES-Csv-Text                                  
013960     end-if.                                                              
013970*                                                                         
013980 zz120-Exit.  exit section.                                               
013990*                                                                         
014000 zz130-Format-Summary-Row    section.                                     
014010*************************************                                     
014020* Renders the one and only data row of the summary report.                
014030*                                                                         
014040     move     spaces to SUM-Csv-Line.                                     
014050     move     SUM-All-Households    to SUM-Print-Aall.                    
014060     move     SUM-Final-Households  to SUM-Print-Final.                   
014070     move     SUM-Normal-Day-Count  to SUM-Print-Days.                    
014080     move     SUM-Rsq-Mean          to SUM-Print-Rsqm.                    
014090     move     SUM-Rsq-Sd            to SUM-Print-Rsqs.                    
014100     move     SUM-Slope-Mean        to SUM-Print-Slom.                    
014110     move     SUM-Slope-Sd          to SUM-Print-Slos.                    
014120     move     SUM-Efficacy-Mean     to SUM-Print-Effm.                    
014130     move     SUM-Efficacy-Sd       to SUM-Print-Effs.                    
014140     string   SUM-Print-Aall "," SUM-Print-Final ","                      
014150              SUM-Print-Days "," SUM-Print-Rsqm ","                       
014160              SUM-Print-Rsqs "," SUM-Print-Slom ","                       
014170              SUM-Print-Slos "," SUM-Print-Effm ","                       
014180              SUM-Print-Effs                                              
014190              delimited by size                                           
014200              into SUM-Csv-Text.                                          
014210*                                                                         
014220 zz130-Exit.  exit section.                                               
014230*                                                                         
014240 zz140-Split-Meter-Row       section.                                     
014250*************************************                                     
014260* Parses one generic meter csv row's two leading columns per              
014270*  METER-READING-IN - column 1 is checked positionally (length            
014280*  at least 10, separator character at position 5 and position 8          
014290*  each a dash or a slash) rather than by delimiter scan, since           
014300*  either separator is allowed; column 2 is split on the decimal          
014310*  point same as everywhere else in this program, but kept to 3           
014320*  places instead of 2.  Sets MRD-Date-Ok and MRD-Value-Ok                
014330*  independently - a bad date is always skipped, a bad value is           
014340*  only fatal in non-cumulative mode, and the caller needs to             
014350*  tell the two apart.                                                    
014360*                                                                         
014370     set      MRD-Date-Not-Ok to true.                                    
014380     set      MRD-Value-Not-Ok to true.                                   
014390     move     spaces to MRD-Raw-Date MRD-Value-Txt.                       
014400     unstring Mtrd-File-Record delimited by ","                           
014410              into MRD-Raw-Date MRD-Value-Txt.                            
014420     if       MRD-Raw-Date (10:1) not = space                             
014430              and (MRD-Raw-Date (5:1) = "-" or "/")                       
014440              and (MRD-Raw-Date (8:1) = "-" or "/")                       
014450              move     MRD-Raw-Date (1:4) to MRD-Key-Txt (1:4)            
014460              move     MRD-Raw-Date (6:2) to MRD-Key-Txt (5:2)            
014470              move     MRD-Raw-Date (9:2) to MRD-Key-Txt (7:2)            
014480              move     MRD-Key-Txt to MRD-Key                             
014490              set      MRD-Date-Ok to true                                
014500     end-if.                                                              
014510     if       MRD-Value-Txt (1:1) is Ws-Digit                             
014520              move     zero to MRD-Whole-Part MRD-Frac-Part               
014530              unstring MRD-Value-Txt delimited by "."                     
014540                       into MRD-Whole-Part MRD-Frac-Part                  
014550              compute  MRD-Value rounded =                                
014560                       MRD-Whole-Part + MRD-Frac-Part / 1000              
014570              set      MRD-Value-Ok to true                               
014580     end-if.                                                              
014590*                                                                         
014600 zz140-Exit.  exit section.                                               
