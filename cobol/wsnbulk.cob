000100* *******************************************                             
000110*                                          *                              
000120* Record Definition For N-Bulk kWh Export *                               
000130*   (multi-household meter export, one   *                                
000140*    row per meter reading received)      *                               
000150*      Uses NKW-House-No for house lookup *                               
000160* *******************************************                             
000170* Row size 128 bytes max (comma text, variable).                          
000180*                                                                         
000190* 05/01/26 rma - Created for ETV batch.                                   
000200* 12/01/26 rma - Added House-No-Alpha redefine for csv rendering.         
000210*                                                                         
000220 01  NKW-Input-Record.                                                    
000230     03  NKW-House-No           pic 9(9).                                 
000240     03  NKW-House-No-Alpha redefines NKW-House-No                        
000250                                pic x(9).                                 
000260     03  NKW-Received-Ts        pic 9(10)   comp.                         
000270     03  NKW-Device-Ts          pic 9(10)   comp.                         
000280     03  NKW-Energy-Kwh         pic s9(7)v99 comp-3.                      
000290     03  NKW-Temperature        pic s9(3).                                
000300     03  filler                 pic x(1).                                 
000310*                                                                         
000320* House list work table - distinct house ids seen in NkWh.csv,            
000330*  ascending order of first appearance (NOT sorted - driver               
000340*  sorts the RESULT list later, not this id list).                        
000350*                                                                         
000360 01  NKW-Id-Table.                                                        
000370     03  NKW-Id-Count           pic 9(5)   comp.                          
000380     03  NKW-Id-Entry           pic 9(9)   comp                           
000390                                 occurs 2000 times                        
000400                                 indexed by NKW-Id-Ix.                    
000410     03  filler                 pic x(1).                                 
000420*                                                                         
000430* Per-house day/kWh work table - one house's day/kWh series plus          
000440*  the running midnight-anchoring state used while scanning the           
000450*  bulk file for that one house (see BATCH FLOW step 2).                  
000460*                                                                         
000470 01  NKW-Day-Table.                                                       
000480     03  NKW-Day-Count          pic 9(5)   comp.                          
000490     03  NKW-Day-Entry          occurs 400 times                          
000500                                 indexed by NKW-Day-Ix.                   
000510         05  NKW-Day-Date       pic 9(8)   comp.                          
000520         05  NKW-Day-Kwh        pic s9(7)v99 comp-3.                      
000530     03  NKW-Cur-Local-Day      pic 9(8)   comp.                          
000540     03  NKW-Start-Kwh          pic s9(7)v99 comp-3.                      
000550     03  NKW-Start-Held-Sw      pic x.                                    
000560         88  NKW-Start-Held         value "Y".                            
000570         88  NKW-Start-Not-Held     value "N".                            
000580     03  NKW-Last-Device-Ts     pic 9(10)  comp.                          
000590     03  NKW-Have-Last-Ts-Sw    pic x.                                    
000600         88  NKW-Have-Last-Ts       value "Y".                            
000610         88  NKW-No-Last-Ts         value "N".                            
000620     03  filler                 pic x(1).                                 
