000100* *******************************************                             
000110*                                          *                              
000120*  Record Definition For Daily HDD File   *                               
000130*   (Heating Degree Days, one row/day,    *                               
000140*    shared across all households)        *                               
000150* *******************************************                             
000160* Row size 32 bytes max (comma text, variable).                           
000170*                                                                         
000180* 05/01/26 rma - Created for ETV batch.                                   
000190*                                                                         
000200 01  HDD-Input-Record.                                                    
000210     03  HDD-Row-Date           pic 9(8)    comp.                         
000220     03  HDD-Row-Value          pic s9(3)v99 comp-3.                      
000230     03  filler                 pic x(1).                                 
000240*                                                                         
000250* Shared day/HDD table, built once per run and looked up by every         
000260*  household's join step (BATCH FLOW step 3.2).  Ascending by dt.         
000270*                                                                         
000280 01  HDD-Table.                                                           
000290     03  HDD-Count              pic 9(5)   comp.                          
000300     03  HDD-Entry              occurs 400 times                          
000310                                 indexed by HDD-Ix.                       
000320         05  HDD-Entry-Date     pic 9(8)   comp.                          
000330         05  HDD-Entry-Value    pic s9(3)v99 comp-3.                      
000340     03  filler                 pic x(1).                                 
000350*                                                                         
000360* HDD row parse work area.  The HDD file's date column is a               
000370*  plain 8 digit YYYYMMDD key, no separators - unlike a raw               
000380*  meter export's date column, which is dashed or slashed.                
000390*                                                                         
000400 01  WS-Date-Parse-Work.                                                  
000410     03  WDP-Raw-Date           pic x(10).                                
000420     03  WDP-Value-Txt          pic x(10).                                
000430     03  WDP-Key                pic 9(8)   comp.                          
000440     03  WDP-Valid-Sw           pic x.                                    
000450         88  WDP-Valid              value "Y".                            
000460         88  WDP-Not-Valid          value "N".                            
000470     03  filler                 pic x(1).                                 
