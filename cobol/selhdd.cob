000100     select   Hdd-File    assign      Hdd-File-Name                       
000110                          organization line sequential                    
000120                          status       Hdd-Status.                        
