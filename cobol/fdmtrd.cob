000100 fd  Mtrd-File.             * Generic meter reading export, 40/row        
000110 01  Mtrd-File-Record        pic x(40).                                   
