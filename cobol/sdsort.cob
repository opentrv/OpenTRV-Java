000100 sd  Sort-Work-File.                                                      
000110 01  Sort-Work-Record.                                                    
000120     03  SW-House-Id            pic x(9).                                 
000130     03  SW-Metrics-Present     pic x.                                    
000140     03  SW-Slope               pic s9(5)v9(4) comp-3.                    
000150     03  SW-Baseload            pic s9(5)v9(4) comp-3.                    
000160     03  SW-Rsquared            pic s9(1)v9(4) comp-3.                    
000170     03  SW-Day-Count           pic 9(5)   comp.                          
000180     03  SW-Efficacy            pic s9(3)v9(4) comp-3.                    
000190     03  SW-Efficacy-Present    pic x.                                    
000200     03  filler                 pic x(4).                                 
